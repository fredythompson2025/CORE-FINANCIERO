000010*
000020*****************************************************************
000030*
000040*        CF-CALLING-DATA   -   STANDARD INTER-MODULE LINKAGE
000050*                           PARAMETER BLOCK
000060*
000070*        EVERY CORE-FINANCIERO MODULE THAT IS CALLED, OR THAT
000080*        IS ITSELF THE RUN UNIT INVOKED BY THE OPERATOR OR BY
000090*        THE SCHEDULER, RECEIVES THIS BLOCK FIRST IN ITS
000100*        USING PHRASE.  IT TELLS THE MODULE WHO INVOKED IT AND
000110*        CARRIES BACK THE TERMINATION CODE TO THE INVOKER.
000120*
000130*****************************************************************
000140*
000150* CHANGES.
000160* 04/01/26 JMR - LIFTED OUT OF THE OLD WSCALL BLOCK AND CUT       CF-2601.
000170*                DOWN TO WHAT A PARAMETERLESS START OF DAY
000180*                MODULE ACTUALLY RECEIVES.
000190* 22/02/26 JMR - ADDED CF-PROCESS-FUNC FOR CONSISTENCY WITH       CF-2602.
000200*                THE OTHER CORE-FINANCIERO CALLING BLOCKS.
000210*
000220 01  CF-CALLING-DATA.
000230     03  CF-CALLED           PIC X(08).
000240     03  CF-CALLER           PIC X(08).
000250     03  CF-TERM-CODE        PIC 9(02)  COMP.
000260     03  CF-PROCESS-FUNC     PIC 9(01).
000270     03  FILLER              PIC X(05).
000280*
