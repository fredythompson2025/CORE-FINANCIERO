000010****************************************************************
000020**                                                            *
000030**          CORE-FINANCIERO  -  START OF DAY MODULE          *
000040**             NO BUSINESS PROCESSING THIS RELEASE           *
000050**                                                            *
000060****************************************************************
000070*
000080 IDENTIFICATION           DIVISION.
000090*==================================
000100*
000110 PROGRAM-ID.              CF000.
000120*
000130 AUTHOR.                  J M REYNA, 14/03/1985.
000140*
000150 INSTALLATION.            CORE-FINANCIERO SYSTEMS GROUP,
000160                          DATA PROCESSING DIVISION.
000170*
000180 DATE-WRITTEN.            14/03/1985.
000190*
000200 DATE-COMPILED.
000210*
000220 SECURITY.                UNCLASSIFIED.  INTERNAL USE ONLY.
000230*
000240****************************************************************
000250**  REMARKS.                                                  *
000260**     CF000 IS THE START OF DAY ENTRY POINT FOR THE          *
000270**     CORE-FINANCIERO SUITE.  IT PERFORMS THE STANDARD       *
000280**     HOUSE OPEN/CLOSE HOUSEKEEPING FOR A RUN UNIT AND       *
000290**     RETURNS CONTROL, BUT - PENDING SIGN-OFF OF THE         *
000300**     REQUIREMENTS FOR THIS SUITE - CARRIES NO RECORD        *
000310**     PROCESSING, NO FILE ACTIVITY AND NO REPORT OUTPUT      *
000320**     OF ANY KIND.  SEE CHANGE LOG BELOW.                    *
000330**                                                            *
000340**  CALLED MODULES.       NONE THIS RELEASE.                  *
000350**                                                            *
000360**  FILES USED.           NONE THIS RELEASE.                  *
000370****************************************************************
000380*
000390* CHANGE LOG.
000400* -----------
000410* 14/03/85 JMR - ORIGINAL ISSUE.  EMPTY SHELL PENDING SIGN-OFF
000420*                OF REQUIREMENTS; MODULE OPENS AND CLOSES WITH
000430*                NO BUSINESS PROCESSING ENABLED.
000440* 02/09/87 JMR - ADDED STANDARD CALLING-PARAMETER LINKAGE BLOCK
000450*                (CF-CALLING-DATA) TO MATCH HOUSE CONVENTION
000460*                FOR INTER-MODULE CALLS.
000470* 19/01/90 KTR - REVIEWED FOR RELEASE 2.  NO PROCESSING ADDED;
000480*                REQUIREMENTS STILL PENDING FINANCE COMMITTEE.
000490* 11/06/93 KTR - ADDED DATE-FORMAT WORK AREA (UK / USA / INTL
000500*                LAYOUTS) READY FOR FUTURE USE.  NOT YET
000510*                DRIVEN FROM THE PROCEDURE DIVISION.
000520* 23/11/95 DFW - ADDED SPOOL FILE-NAME WORK AREA AND ON-LINE
000530*                LEDGER TABLE SCAFFOLDING PER INFRASTRUCTURE
000540*                STANDARD ST-004.  STILL UNUSED THIS RELEASE.
000550* 08/02/98 DFW - Y2K REVIEW: ALL DATE FIELDS IN THIS MODULE       CF-0298.
000560*                ARE EITHER 4-DIGIT CENTURY OR UNUSED; NO
000570*                EXPOSURE FOUND.  SIGNED OFF DFW / KTR.
000580* 30/11/99 DFW - Y2K REMEDIATION COMPLETE SYSTEM WIDE; THIS
000590*                MODULE REQUIRED NO CHANGE.
000600* 17/07/02 PLG - MIGRATED TO YEAR 2000 COMPILER.  NO LOGIC
000610*                CHANGE.
000620* 04/01/26 JMR - RE-ISSUED AS CF000 UNDER THE CORE-FINANCIERO     CF-2601.
000630*                PROJECT.  SHELL RETAINED AS-IS; REQUIREMENTS
000640*                FOR THIS RELEASE ARE STILL NONE.
000650* 22/02/26 JMR - ADDED CF-PROCESS-FUNC TO THE CALLING-PARAMETER   CF-2602.
000660*                BLOCK FOR CONSISTENCY WITH SIBLING MODULES.
000670* 09/03/26 SNG - CODE REVIEW.  CAPITALISED RESERVED WORDS,
000680*                CONFIRMED NO FILE OR BUSINESS LOGIC PRESENT.
000690*                NO CHANGE REQUIRED.
000700*
000710****************************************************************
000720*
000730 ENVIRONMENT              DIVISION.
000740*==================================
000750*
000760 CONFIGURATION            SECTION.
000770 SOURCE-COMPUTER.         GENERIC-370.
000780 OBJECT-COMPUTER.         GENERIC-370.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     UPSI-0 ON  STATUS IS CF-TEST-RUN
000820            OFF STATUS IS CF-LIVE-RUN
000830     CLASS CF-NUMERIC-CLASS IS "0" THRU "9".
000840*
000850 INPUT-OUTPUT             SECTION.
000860 FILE-CONTROL.
000870*    NO FILES THIS RELEASE - SEE REMARKS ABOVE.
000880*
000890 DATA                     DIVISION.
000900*===============================
000910*
000920 FILE                     SECTION.
000930*    NO FD ENTRIES THIS RELEASE - SEE REMARKS ABOVE.
000940*
000950 WORKING-STORAGE          SECTION.
000960*--------------------------------
000970*
000980 77  CF-PROG-NAME         PIC X(15)  VALUE "CF000 (1.0.02)".
000990 77  CF-ROW-IDX           PIC 9(04)  COMP.
001000*
001010*    DATE WORK AREA - SCAFFOLDING ONLY, SEE CHANGE LOG
001020*    11/06/93.  NO PARAGRAPH BELOW MOVES A VALUE INTO ANY
001030*    OF THE THREE ALTERNATE FORMS; THE RUN DATE IS NEVER
001040*    READ OR DISPLAYED BY THIS MODULE.
001050*
001060 01  CF-DATE-WORK.
001070     03  CF-WORK-DATE         PIC X(10).
001080     03  CF-DATE-UK   REDEFINES CF-WORK-DATE.
001090         05  CF-UK-DAYS       PIC X(02).
001100         05  FILLER           PIC X(01).
001110         05  CF-UK-MONTH      PIC X(02).
001120         05  FILLER           PIC X(01).
001130         05  CF-UK-YEAR       PIC X(04).
001140     03  CF-DATE-USA  REDEFINES CF-WORK-DATE.
001150         05  CF-USA-MONTH     PIC X(02).
001160         05  FILLER           PIC X(01).
001170         05  CF-USA-DAYS      PIC X(02).
001180         05  FILLER           PIC X(05).
001190     03  CF-DATE-INTL REDEFINES CF-WORK-DATE.
001200         05  CF-INTL-YEAR     PIC X(04).
001210         05  FILLER           PIC X(01).
001220         05  CF-INTL-MONTH    PIC X(02).
001230         05  FILLER           PIC X(01).
001240         05  CF-INTL-DAYS     PIC X(02).
001250     03  FILLER               PIC X(10).
001260*
001270*    ON-LINE LEDGER TABLE - SCAFFOLDING ONLY, SEE CHANGE
001280*    LOG 23/11/95.  CF-TABLE-ENTRY IS NEVER SUBSCRIPTED OR
001290*    SEARCHED BY THIS MODULE.
001300*
001310 01  CF-TABLE-WORK.
001320     03  CF-ROW-COUNT         PIC 9(04) COMP VALUE ZERO.
001330     03  CF-TABLE-ENTRY  OCCURS 12 TIMES
001340                          INDEXED BY CF-ROW-IDX.
001350         05  CF-ENTRY-KEY     PIC X(10).
001360         05  CF-ENTRY-VALUE   PIC S9(07)V99 COMP-3.
001370     03  FILLER               PIC X(06).
001380*
001390*    SPOOL FILE-NAME WORK AREA - SCAFFOLDING ONLY, SEE
001400*    CHANGE LOG 23/11/95.  NO SELECT OR FD NAMES THIS
001410*    FIELD; IT IS NEVER MOVED-TO OR REFERENCED BELOW.
001420*
001430 01  CF-SPOOL-WORK.
001440     03  CF-SPOOL-FILE-NAME   PIC X(44).
001450     03  FILLER               PIC X(20).
001460*
001470 01  CF-CONTROL.
001480     03  CF-RUN-SWITCH        PIC X(01) VALUE "N".
001490         88  CF-RUN-COMPLETE  VALUE "Y".
001500     03  CF-ABEND-SWITCH      PIC X(01) VALUE "N".
001510         88  CF-ABEND-OCCURRED VALUE "Y".
001520     03  CF-RETURN-CODE       PIC 9(02) COMP VALUE ZERO.
001530     03  FILLER               PIC X(05).
001540*
001550 01  CF-MESSAGES.
001560     03  CF-MSG01             PIC X(30)
001570                          VALUE "CF000 START OF DAY COMPLETE".
001580     03  FILLER               PIC X(10).
001590*
001600 LINKAGE                  SECTION.
001610*--------------------------------
001620*
001630 COPY "CF-WSCALL.COB".
001640*
001650 PROCEDURE DIVISION       USING CF-CALLING-DATA.
001660*========================================
001670*
001680 AA000-MAIN-LOGIC         SECTION.
001690**********************************
001700*    HOUSE STANDARD START OF DAY HOUSEKEEPING.  NOTHING
001710*    BELOW READS A RECORD, OPENS A FILE, COMPUTES A VALUE
001720*    OR WRITES A REPORT - SEE REMARKS AND CHANGE LOG ABOVE.
001730*
001740     PERFORM  BB010-INITIALISE-RUN  THRU  BB010-EXIT.
001750     PERFORM  BB090-TERMINATE-RUN   THRU  BB090-EXIT.
001760     GO TO    ZZ090-PROGRAM-EXIT.
001770*
001780 BB010-INITIALISE-RUN.
001790     MOVE     "N"  TO  CF-RUN-SWITCH.
001800     MOVE     "N"  TO  CF-ABEND-SWITCH.
001810     MOVE     ZERO TO  CF-RETURN-CODE.
001820*    NO FILE IS OPENED AND NO TABLE IS LOADED HERE - THERE
001830*    IS NO FILE OR TABLE DEFINED FOR THIS RELEASE.
001840 BB010-EXIT.
001850     EXIT.
001860*
001870 BB090-TERMINATE-RUN.
001880     MOVE     "Y"  TO  CF-RUN-SWITCH.
001890     MOVE     ZERO TO  CF-RETURN-CODE.
001900*    NO REPORT IS CLOSED AND NO TOTAL IS POSTED HERE - THERE
001910*    IS NO REPORT OR TOTAL DEFINED FOR THIS RELEASE.
001920 BB090-EXIT.
001930     EXIT.
001940*
001950 ZZ090-PROGRAM-EXIT.
001960     MOVE     CF-RETURN-CODE  TO  CF-TERM-CODE.
001970     STOP     RUN.
001980*
